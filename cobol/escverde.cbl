000100******************************************************************
000200* FECHA       : 11/04/1989                                       *
000300* PROGRAMADOR : HECTOR M. SOLIS (HMS)                            *
000400* APLICACION  : OBRAS HIDRAULICAS / MANEJO PLUVIAL               *
000500* PROGRAMA    : ESCVERDE                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : EVALUA ESCENARIOS DE COBERTURA DE TECHO VERDE    *
000800*             : SOBRE EL INVENTARIO DE TECHOS DE UN PREDIO,      *
000900*             : CALCULANDO VOLUMEN DE ESCORRENTIA BASE Y DE      *
001000*             : ESCENARIO, COSTO DE CAPITAL Y VALOR PRESENTE DE  *
001100*             : OPERACION, PARA DETERMINAR EL ESCENARIO DE       *
001200*             : MEJOR VALOR POR METRO CUBICO RETENIDO            *
001300* ARCHIVOS    : PARMFILE=E,ROOFFILE=E,HYETOFILE=E,COVERFILE=E    *
001400*             : SCENFILE=S,REPORTFILE=S                         * 
001500* ACCION (ES) : E=ENTRADA, S=SALIDA                              *
001600* INSTALADO   : 15/06/1989                                       *
001700* BPM/RATIONAL: 114477                                           *
001800* NOMBRE      : ESCENARIOS DE TECHO VERDE PARA MANEJO PLUVIAL    *
001900* DESCRIPCION : PROCESO BATCH MENSUAL - DIRECCION DE OBRAS       *
002000******************************************************************
002100 IDENTIFICATION DIVISION.                                         
002200 PROGRAM-ID.                    ESCVERDE.                         
002300 AUTHOR.                        HECTOR M. SOLIS.                  
002400 INSTALLATION.                  DIRECCION DE OBRAS HIDRAULICAS.   
002500 DATE-WRITTEN.                  04/11/1989.                       
002600 DATE-COMPILED.                                                   
002700 SECURITY.                      USO INTERNO - DIR. OBRAS HIDRAU.  
002800******************************************************************
002900*                 B I T A C O R A   D E   C A M B I O S          *
003000******************************************************************
003100* 11/04/1989 HMS SR-00881  VERSION ORIGINAL. CALCULA VOLUMEN     *SR00881 
003200*                 BASE Y COSTOS PARA UNA SOLA COBERTURA FIJA.    *
003300* 02/05/1989 HMS SR-00902  SE AGREGA TABLA DE COBERTURAS MULTI-  *SR00902 
003400*                 PLES LEIDA DE COVERFILE, CON VALORES POR       *
003500*                 DEFECTO 10,20,30,40,50 POR CIENTO.             *
003600* 19/07/1989 HMS SR-00944  SE INCORPORA EL MODELO DE CUBETA      *SR00944 
003700*                 (BUCKET) PARA LA LLUVIA EN MODO PROFUNDIDAD.   *
003800* 03/11/1989 HMS SR-01007  SE AGREGA EL MODO DE HIETOGRAMA       *SR01007 
003900*                 (MINUTO A MINUTO) LEIDO DE HYETOFILE.          *
004000* 22/02/1990 JLR SR-01115  SE CORRIGE EL FILTRO DE TECHOS        *SR01115 
004100*                 PEQUENOS (ASTILLAS) QUE NO SUPERABAN 10 M2.    *
004200* 14/08/1990 JLR SR-01206  SE AGREGA CALCULO DE VALOR PRESENTE   *SR01206 
004300*                 DE LA OPERACION (ANUALIDAD) A N ANIOS.         *
004400* 05/03/1991 JLR SR-01299  SE AGREGA REPORTE IMPRESO CON         *SR01299 
004500*                 ENCABEZADO, TABLA DE ESCENARIOS Y RESUMEN.     *
004600* 17/09/1992 HMS SR-01450  SE ORDENA EL INVENTARIO DE TECHOS     *SR01450 
004700*                 POR AREA DESCENDENTE MEDIANTE SORT EXTERNO.    *
004800* 28/01/1994 HMS SR-01622  SE AGREGA MARCA DE MEJOR VALOR        *SR01622 
004900*                 (MENOR COSTO POR M3 RETENIDO) EN EL REPORTE.   *
005000* 11/06/1995 MTR SR-01780  SE AJUSTA REDONDEO COMERCIAL EN       *SR01780 
005100*                 TODOS LOS CAMPOS MONETARIOS DEL REPORTE.       *
005200* 02/12/1996 MTR SR-01891  SE AGREGA CONTROL DE SALTO DE PAGINA  *SR01891 
005300*                 CADA 55 LINEAS DE DETALLE.                     *
005400* 09/09/1997 MTR SR-02015  SE VALIDA TASA DE DESCUENTO CERO      *SR02015 
005500*                 (ANUALIDAD SIMPLE, SIN FACTOR DE DESCUENTO).   *
005600* 14/01/1999 MTR SR-02180  REVISION DE SIGLO (Y2K): SE AMPLIA    *SR02180 
005700*                 FECHA DE CORRIDA A 4 DIGITOS DE ANIO.          *
005800* 20/07/2000 MTR SR-02244  SE AGREGA MENSAJE DE "SIN TECHOS"     *SR02244 
005900*                 CUANDO NO SOBREVIVE NINGUN TECHO AL FILTRO.    *
006000* 11/03/2002 RDV SR-02390  SE CORRIGE TRUNCAMIENTO DE LA         *SR02390 
006100*                 SELECCION DE TECHOS EN FRACCION DE COBERTURA   *
006200*                 MUY PEQUENA (AHORA SELECCIONA AL MENOS UNO).   *
006300* 26/10/2004 RDV SR-02517  SE AGREGA TOLERANCIA A COVERFILE Y    *SR02517 
006400*                 HYETOFILE AUSENTES (SE USAN VALORES POR        *
006500*                 DEFECTO SIN DETENER LA CORRIDA).               *
006600* 08/05/2006 RDV SR-02633  SE DOCUMENTA Y ESTANDARIZA BITACORA.  *SR02633 
006650* 17/03/2009 LFA SR-02701  SE AGREGA COSTO UNITARIO AL ENCABEZA- *SR02701 
006660*                 DO Y SE AMPLIA CAPEX/NPV-OPEX EN EL DETALLE A  *
006670*                 9 DIGITOS, IGUAL QUE LIFETIME.                 *
006680* 02/11/2009 LFA SR-02715  SE QUITA VALIDACION > 0 DE R-MM,      *SR02715 
006690*                 C-ROOF, CG, UNIT-COST Y YEARS EN PARMFILE:     *
006692*                 UN CERO EXPLICITO DEL ARCHIVO YA NO ERA        *
006694*                 RESPETADO (SE IMPONIA EL VALOR POR DEFECTO).   *
006700******************************************************************
006800 ENVIRONMENT DIVISION.                                            
006900 CONFIGURATION SECTION.                                           
007000 SPECIAL-NAMES.                                                   
007100     C01 IS TOP-OF-FORM                                           
007200     CLASS CLASE-MODO    IS "D" "H"                               
007300*    UPSI-0 RESERVADO - NO SE USA EN ESTA CORRIDA BATCH           
007400     UPSI-0 ON  STATUS IS WKS-UPSI-ON                             
007500            OFF STATUS IS WKS-UPSI-OFF.                           
007600 INPUT-OUTPUT SECTION.                                            
007700 FILE-CONTROL.                                                    
007800******************************************************************
007900*              A R C H I V O S   D E   E N T R A D A              
008000******************************************************************
008100     SELECT PARMFILE  ASSIGN   TO PARMFILE                        
008200            ORGANIZATION       IS LINE SEQUENTIAL                 
008300            FILE STATUS        IS FS-PARMFILE.                    
008400     SELECT ROOFFILE  ASSIGN   TO ROOFFILE                        
008500            ORGANIZATION       IS LINE SEQUENTIAL                 
008600            FILE STATUS        IS FS-ROOFFILE.                    
008700     SELECT HYETOFILE ASSIGN   TO HYETOFILE                       
008800            ORGANIZATION       IS LINE SEQUENTIAL                 
008900            FILE STATUS        IS FS-HYETOFILE.                   
009000     SELECT COVERFILE ASSIGN   TO COVERFILE                       
009100            ORGANIZATION       IS LINE SEQUENTIAL                 
009200            FILE STATUS        IS FS-COVERFILE.                   
009300******************************************************************
009400*              A R C H I V O S   D E   S A L I D A                
009500******************************************************************
009600     SELECT SCENFILE  ASSIGN   TO SCENFILE                        
009700            ORGANIZATION       IS LINE SEQUENTIAL                 
009800            FILE STATUS        IS FS-SCENFILE.                    
009900     SELECT REPORTFILE ASSIGN  TO REPORTFILE                      
010000            ORGANIZATION       IS LINE SEQUENTIAL                 
010100            FILE STATUS        IS FS-REPORTFILE.                  
010200******************************************************************
010300*              A R C H I V O   D E   T R A B A J O   (SORT)       
010400******************************************************************
010500     SELECT ORDTEJ    ASSIGN   TO DISK.                           
010600                                                                  
010700 DATA DIVISION.                                                   
010800 FILE SECTION.                                                    
010900*1 -->INVENTARIO DE TECHOS DEL PREDIO (AREA EN M2)                
011000 FD ROOFFILE.                                                     
011100 01 REG-ROOFFILE.                                                 
011200    02 ROOF-ID                    PIC X(08).                      
011300    02 ROOF-AREA                  PIC S9(07)V99.                  
011400    02 FILLER                     PIC X(10).                      
011500                                                                  
011600*2 -->SERIE MINUTO A MINUTO DE LLUVIA (HIETOGRAMA), OPCIONAL      
011700 FD HYETOFILE.                                                    
011800 01 REG-HYETOFILE.                                                
011900    02 HYETO-MINUTE                PIC 9(04).                     
012000    02 HYETO-MM-MIN                PIC 9(03)V999.                 
012100    02 FILLER                      PIC X(10).                     
012200                                                                  
012300*3 -->PARAMETROS DE LA CORRIDA (UN SOLO REGISTRO)                 
012400 FD PARMFILE.                                                     
012500 01 REG-PARMFILE.                                                 
012600    02 PARM-MODE                   PIC X(01).                     
012700    02 PARM-STORM-MM               PIC 9(04)V99.                  
012800    02 PARM-R-MM                   PIC 9(03)V99.                  
012900    02 PARM-C-ROOF                 PIC 9V99.                      
013000    02 PARM-CG                     PIC 9V99.                      
013100    02 PARM-UNIT-COST              PIC 9(05)V99.                  
013200    02 PARM-OPEX-RATE              PIC 9V9(04).                   
013300    02 PARM-YEARS                  PIC 9(03).                     
013400    02 PARM-DISCOUNT               PIC 9V9(04).                   
013500    02 PARM-PLACE                  PIC X(30).                     
013600    02 FILLER                      PIC X(08).                     
013700                                                                  
013800*4 -->FRACCIONES DE COBERTURA A EVALUAR, OPCIONAL                 
013900 FD COVERFILE.                                                    
014000 01 REG-COVERFILE.                                                
014100    02 COVERAGE-FRAC               PIC 9V99.                      
014200    02 FILLER                      PIC X(10).                     
014300                                                                  
014400*5 -->TABLA DE RESULTADOS POR ESCENARIO DE COBERTURA              
014500 FD SCENFILE.                                                     
014600 01 REG-SCENFILE.                                                 
014700    02 SC-COVERAGE-PCT             PIC 9(03).                     
014800    02 SC-A-TOTAL-M2               PIC 9(09)V99.                  
014900    02 SC-A-GREEN-M2               PIC 9(09)V99.                  
015000    02 SC-V-BASE-M3                PIC 9(09)V99.                  
015100    02 SC-V-SCN-M3                 PIC 9(09)V99.                  
015200    02 SC-RETAINED-M3              PIC 9(09)V99.                  
015300    02 SC-REDUCTION-PCT            PIC 9(03)V99.                  
015400    02 SC-CAPEX                    PIC 9(11)V99.                  
015500    02 SC-NPV-OPEX                 PIC 9(11)V99.                  
015600    02 SC-LIFETIME                 PIC 9(11)V99.                  
015700    02 SC-COST-PER-M3              PIC 9(09)V99.                  
015800    02 SC-COST-FLAG                PIC X(03).                     
015900    02 FILLER                      PIC X(10).                     
016000                                                                  
016100*6 -->REPORTE IMPRESO DE ESCENARIOS (132 COLUMNAS)                
016200 FD REPORTFILE.
016300 01 REG-REPORTFILE.
016400    02 REPORTFILE-LINEA            PIC X(126).
016450    02 FILLER                      PIC X(006).
016500                                                                  
016600*7 -->ARCHIVO DE TRABAJO PARA ORDENAR TECHOS POR AREA (SORT)      
016700 SD ORDTEJ.                                                       
016800 01 REG-ORDTEJ.                                                   
016900    02 ORD-TEJADO-ID               PIC X(08).                     
017000    02 ORD-AREA                    PIC S9(07)V99.                 
017100    02 FILLER                      PIC X(08).                     
017200                                                                  
017300 WORKING-STORAGE SECTION.                                         
017400******************************************************************
017500*               C A M P O S    D E    T R A B A J O              *
017600******************************************************************
017700 01 WKS-CAMPOS-DE-TRABAJO.                                        
017800    02 WKS-PROGRAMA                PIC X(08)   VALUE "ESCVERDE".  
017900    02 WKS-FIN-ARCHIVOS            PIC 9(01)   VALUE ZEROS.       
018000       88 WKS-END-ROOFFILE                     VALUE 1.           
018100       88 WKS-END-HYETOFILE                     VALUE 2.          
018200       88 WKS-END-COVERFILE                     VALUE 3.          
018300       88 WKS-END-ORDTEJ                        VALUE 4.          
018400    02 WKS-SIN-TEJADOS             PIC 9(01)   VALUE ZEROS.       
018500       88 WKS-NO-HAY-TEJADOS                    VALUE 1.          
018600    02 FILLER                      PIC X(04)   VALUE SPACES.      
018700                                                                  
018800*   FECHA DE CORRIDA (AMPLIADA A 4 DIGITOS DE ANIO DESDE Y2K)     
018900 01 WKS-FECHA-CORRIDA.                                            
019000    02 WKS-FECHA-AAAAMMDD          PIC 9(08).                     
019100 01 WKS-FECHA-R REDEFINES WKS-FECHA-CORRIDA.                      
019200    02 WKS-FECHA-AAAA              PIC 9(04).                     
019300    02 WKS-FECHA-MM                PIC 9(02).                     
019400    02 WKS-FECHA-DD                PIC 9(02).                     
019500                                                                  
019700*   TABLA DE COBERTURAS POR DEFECTO (10,20,30,40,50 POR CIENTO)
019900 01 TABLA-COBERTURAS-DEFECTO.
020000    02 FILLER                      PIC X(15) VALUE                
020100                                    "010020030040050".            
020200 01 TABLA-COBERTURAS-DEFECTO-R REDEFINES TABLA-COBERTURAS-DEFECTO.
020300    02 DEFECTO-COB-PCT             PIC 9(03) OCCURS 5 TIMES.      
020400                                                                  
020600*   CAMPO DE DESPLIEGUE DE AREA PARTIDO EN ENTERO/DECIMAL
020800 01 WKS-AREA-DESPLIEGUE             PIC 9(09)V99 VALUE ZEROS.
020900 01 WKS-AREA-DESPLIEGUE-R REDEFINES WKS-AREA-DESPLIEGUE.          
021000    02 WKS-AREA-ENTERA              PIC 9(09).                    
021100    02 WKS-AREA-DECIMAL             PIC 99.                       
021200                                                                  
021400*   CONTADORES DE TEJADOS LEIDOS, DESCARTADOS Y CONSERVADOS
021600 01 WKS-CONTADORES-TEJADOS.
021700    02 WKS-TEJADOS-LEIDOS          PIC 9(09)  COMP VALUE ZEROS.   
021800    02 WKS-TEJADOS-DESCARTADOS     PIC 9(09)  COMP VALUE ZEROS.   
021900    02 WKS-QTD-TEJADOS             PIC 9(09)  COMP VALUE ZEROS.   
022000    02 WKS-IT                      PIC 9(09)  COMP VALUE ZEROS.   
022100    02 FILLER                      PIC X(04)       VALUE SPACES.  
022200                                                                  
022300******************************************************************
022400*       TABLA DE TECHOS ORDENADOS POR AREA DESCENDENTE           *
022500******************************************************************
022600 01 WKS-TABLA-TEJADOS.                                            
022700    02 WKS-TEJADO OCCURS 1 TO 5000 TIMES                          
022800                  DEPENDING ON WKS-QTD-TEJADOS                    
022900                  INDEXED BY WKS-IX.                              
023000       03 WKS-TEJADO-ID            PIC X(08).                     
023100       03 WKS-TEJADO-AREA          PIC S9(07)V99.                 
023200                                                                  
023300******************************************************************
023400*            P A R A M E T R O S   D E   L A   C O R R I D A     *
023500******************************************************************
023600 01 WKS-PARM-TRABAJO.                                             
023700    02 WKS-PARM-MODO               PIC X(01) VALUE "D".           
023800       88 WKS-MODO-PROFUNDIDAD               VALUE "D".           
023900       88 WKS-MODO-HIETOGRAMA                VALUE "H".           
024000    02 WKS-PARM-STORM-MM           PIC 9(04)V99    VALUE ZEROS.   
024100    02 WKS-PARM-R-MM               PIC 9(03)V99    VALUE ZEROS.   
024200    02 WKS-PARM-C-ROOF             PIC 9V99        VALUE ZEROS.   
024300    02 WKS-PARM-CG                 PIC 9V99        VALUE ZEROS.   
024400    02 WKS-PARM-UNIT-COST          PIC 9(05)V99    VALUE ZEROS.   
024500    02 WKS-PARM-OPEX-RATE          PIC 9V9(04)     VALUE ZEROS.   
024600    02 WKS-PARM-YEARS              PIC 9(03)       VALUE ZEROS.   
024700    02 WKS-PARM-DISCOUNT           PIC 9V9(04)     VALUE ZEROS.   
024800    02 WKS-PARM-PLACE              PIC X(30)       VALUE SPACES.  
024900    02 FILLER                      PIC X(06)       VALUE SPACES.  
025000                                                                  
025100******************************************************************
025200*             T R A B A J O   D E   L L U V I A                 * 
025300******************************************************************
025400 01 WKS-LLUVIA-TRABAJO.                                           
025500    02 WKS-EVENTO-MM               PIC 9(06)V9999  VALUE ZEROS.   
025600    02 WKS-RETENIDO-MM             PIC 9(06)V9999  VALUE ZEROS.   
025700    02 WKS-DESBORDE-MM             PIC 9(06)V9999  VALUE ZEROS.   
025800    02 WKS-CAPACIDAD-MM            PIC 9(06)V9999  VALUE ZEROS.   
025900    02 WKS-HIETO-LEIDOS            PIC 9(05)  COMP VALUE ZEROS.   
026000    02 WKS-HIETO-INTENSITY         PIC 9(03)V999   VALUE ZEROS.   
026100    02 WKS-HIETO-TOMA              PIC 9(06)V9999  VALUE ZEROS.   
026200    02 FILLER                      PIC X(04)       VALUE SPACES.  
026300                                                                  
026400******************************************************************
026500*             T R A B A J O   D E   H I D R O L O G I A          *
026600******************************************************************
026700 01 WKS-HIDRO-TRABAJO.                                            
026800    02 WKS-AREA-TOTAL              PIC 9(09)V99    VALUE ZEROS.   
026900    02 WKS-AREA-VERDE              PIC 9(09)V99    VALUE ZEROS.   
027000    02 WKS-AREA-RESTO              PIC 9(09)V99    VALUE ZEROS.   
027100    02 WKS-TARGET-VERDE            PIC 9(09)V99    VALUE ZEROS.   
027200    02 WKS-V-BASE                  PIC 9(11)V9999  VALUE ZEROS.   
027300    02 WKS-V-VERDE                 PIC 9(11)V9999  VALUE ZEROS.   
027400    02 WKS-V-RESTO                 PIC 9(11)V9999  VALUE ZEROS.   
027500    02 WKS-V-ESCENARIO             PIC 9(11)V9999  VALUE ZEROS.   
027600    02 WKS-RETENIDO                PIC 9(11)V9999  VALUE ZEROS.   
027700    02 FILLER                      PIC X(04)       VALUE SPACES.  
027800                                                                  
027900******************************************************************
028000*             T R A B A J O   D E   C O S T O S                  *
028100******************************************************************
028200 01 WKS-COSTO-TRABAJO.                                            
028300    02 WKS-CAPEX                   PIC 9(11)V99    VALUE ZEROS.   
028400    02 WKS-OPEX-ANUAL              PIC 9(11)V9999  VALUE ZEROS.   
028500    02 WKS-FACTOR-POTENCIA         PIC 9(05)V9(08) VALUE ZEROS.   
028600    02 WKS-FACTOR-ANUALIDAD        PIC 9(05)V9(08) VALUE ZEROS.   
028700    02 WKS-NPV-OPEX                PIC 9(11)V99    VALUE ZEROS.   
028800    02 WKS-LIFETIME                PIC 9(11)V99    VALUE ZEROS.   
028900    02 WKS-N                       PIC 9(05)  COMP VALUE ZEROS.   
029000    02 FILLER                      PIC X(04)       VALUE SPACES.  
029100                                                                  
029300*   RESULTADO DERIVADO (REDUCCION % Y COSTO/M3) DE LA FILA ACTUAL
029500 01 WKS-RESULTADO-TRABAJO.
029600    02 WKS-ESC-REDUCTION           PIC 9(03)V99    VALUE ZEROS.   
029700    02 WKS-COST-POR-M3             PIC 9(09)V99    VALUE ZEROS.   
029800    02 WKS-COST-NA                 PIC X(01)       VALUE "S".     
029900    02 FILLER                      PIC X(04)       VALUE SPACES.  
030000                                                                  
030200*   TABLA DE COBERTURAS A EVALUAR, LEIDA DE COVERFILE
030400 01 WKS-CONTADORES-COBERTURAS.
030500    02 WKS-COB-QTD                 PIC 9(05)  COMP VALUE ZEROS.   
030600    02 WKS-COB-TEMP                PIC 9V99        VALUE ZEROS.   
030700    02 WKS-CX                      PIC 9(05)  COMP VALUE ZEROS.   
030800    02 WKS-ORD-I                   PIC 9(05)  COMP VALUE ZEROS.   
030900    02 WKS-ORD-J                   PIC 9(05)  COMP VALUE ZEROS.   
031000    02 FILLER                      PIC X(04)       VALUE SPACES.  
031100                                                                  
031200 01 WKS-TABLA-COBERTURAS.                                         
031300    02 WKS-COBERTURA OCCURS 20 TIMES INDEXED BY WKS-VX.           
031400       03 WKS-COB-FRAC             PIC 9V99.                      
031500    02 FILLER                      PIC X(04)       VALUE SPACES.  
031600                                                                  
031800*   TABLA DE ESCENARIOS EN MEMORIA PARA EL REPORTE IMPRESO
032100 01 WKS-TABLA-ESCENARIOS.
032200    02 WKS-ESCENARIO OCCURS 20 TIMES INDEXED BY WKS-EX.           
032300       03 WKS-ESC-COVERAGE-PCT     PIC 9(03).                     
032400       03 WKS-ESC-A-GREEN-M2       PIC 9(09)V99.                  
032500       03 WKS-ESC-V-BASE-M3        PIC 9(09)V99.                  
032600       03 WKS-ESC-V-SCN-M3         PIC 9(09)V99.                  
032700       03 WKS-ESC-RETAINED-M3      PIC 9(09)V99.                  
032800       03 WKS-ESC-REDUCTION-PCT    PIC 9(03)V99.                  
032900       03 WKS-ESC-CAPEX            PIC 9(11)V99.                  
033000       03 WKS-ESC-NPV-OPEX         PIC 9(11)V99.                  
033100       03 WKS-ESC-LIFETIME         PIC 9(11)V99.                  
033200       03 WKS-ESC-COST-M3          PIC 9(09)V99.                  
033300       03 WKS-ESC-COST-FLAG        PIC X(03).                     
033400    02 FILLER                      PIC X(04)       VALUE SPACES.  
033500                                                                  
033700*   RASTRO DE LA FILA DE MAYOR REDUCCION Y LA DE MEJOR COSTO/M3
033900 01 WKS-MEJORES-TRABAJO.
034000    02 WKS-MEJOR-REDUCCION         PIC 9(03)V99 VALUE ZEROS.      
034100    02 WKS-MEJOR-REDUCCION-IX      PIC 9(05) COMP VALUE ZEROS.    
034200    02 WKS-MEJOR-COSTO             PIC 9(09)V99 VALUE ZEROS.      
034300    02 WKS-MEJOR-COSTO-IX          PIC 9(05) COMP VALUE ZEROS.    
034400    02 WKS-HAY-MEJOR-COSTO         PIC X(01)    VALUE "N".        
034500       88 SI-HAY-MEJOR-COSTO                    VALUE "S".        
034600    02 FILLER                      PIC X(03)    VALUE SPACES.     
034700                                                                  
034900*   CONTROL DE LINEAS Y PAGINAS DEL REPORTE IMPRESO
035100 01 WKS-CONTROL-REPORTE.
035200    02 WKS-LINEA-CONT              PIC 9(03) COMP VALUE ZEROS.    
035300    02 WKS-PAGINA                  PIC 9(03) COMP VALUE 1.        
035400    02 WKS-MASK-CANT               PIC ZZZ,ZZZ,ZZ9.               
035500    02 FILLER                      PIC X(04)       VALUE SPACES.  
035600                                                                  
035700******************************************************************
035800*               L I N E A S   D E L   R E P O R T E              *
035900******************************************************************
036000 01 WKS-LINEA-ENC-1.                                              
036100    02 FILLER                      PIC X(01) VALUE SPACES.        
036200    02 FILLER                      PIC X(40) VALUE                
036300       "SPONGEKIT - REPORTE DE ESCENARIOS TECHO".                 
036400    02 FILLER                      PIC X(20) VALUE                
036500       " VERDE - PAGINA:    ".                                    
036600    02 ENC1-PAGINA                 PIC ZZ9.
036700    02 FILLER                      PIC X(68) VALUE SPACES.
036800                                                                  
036900 01 WKS-LINEA-ENC-2.                                              
037000    02 FILLER                      PIC X(12) VALUE                
037100       "LUGAR     : ".                                            
037200    02 ENC2-LUGAR                  PIC X(30).
037300    02 FILLER                      PIC X(90) VALUE SPACES.
037400                                                                  
037500 01 WKS-LINEA-ENC-3.                                              
037600    02 FILLER                      PIC X(12) VALUE                
037700       "MODO      : ".                                            
037800    02 ENC3-MODO                   PIC X(01).                     
037900    02 FILLER                      PIC X(03) VALUE SPACES.        
038000    02 FILLER                      PIC X(14) VALUE                
038100       "TORMENTA MM : ".                                          
038200    02 ENC3-STORM                  PIC ZZZ9.99.                   
038300    02 FILLER                      PIC X(03) VALUE SPACES.        
038400    02 FILLER                      PIC X(14) VALUE                
038500       "ALMACEN  MM : ".                                          
038600    02 ENC3-R                      PIC ZZ9.99.                    
038700    02 FILLER                      PIC X(03) VALUE SPACES.        
038800    02 FILLER                      PIC X(09) VALUE                
038900       "C-ROOF : ".                                               
039000    02 ENC3-CROOF                  PIC 9.99.                      
039100    02 FILLER                      PIC X(03) VALUE SPACES.        
039200    02 FILLER                      PIC X(06) VALUE                
039300       "CG :  ".                                                  
039400    02 ENC3-CG                     PIC 9.99.
039410    02 FILLER                      PIC X(03) VALUE SPACES.
039420    02 FILLER                      PIC X(11) VALUE
039430       "UNITCOST : ".
039440    02 ENC3-UNITCOST               PIC ZZZZ9.99.
039450    02 FILLER                      PIC X(21) VALUE SPACES.
039600                                                                  
039700 01 WKS-LINEA-ENC-4.
039800    02 FILLER                      PIC X(132) VALUE
039900       "COV% AREA VERDE  BASE M3     ESCEN M3    RETEN M3    RE"
040000       "DUC%  CAPEX         NPV-OPEX      LIFETIME       COSTO/"
040100       "M3                    ".
040200*NOTA: EL ANCHO DE CAPEX/NPV-OPEX/LIFETIME EN EL DETALLE SE FIJO
040300*PARA MONTOS HASTA 999,999,999.99, SOBRADO PARA LA CARTERA DE
040400*TEJADOS QUE MANEJA ESTE PROCESO.
040500 01 WKS-LINEA-DETALLE.
040600    02 DET-COVER-PCT               PIC ZZ9.
040700    02 FILLER                      PIC X(02) VALUE SPACES.
040800    02 DET-AREA-VERDE              PIC ZZZ,ZZ9.99.
040900    02 FILLER                      PIC X(02) VALUE SPACES.
041000    02 DET-V-BASE                  PIC ZZZ,ZZ9.99.
041100    02 FILLER                      PIC X(02) VALUE SPACES.
041200    02 DET-V-SCN                   PIC ZZZ,ZZ9.99.
041300    02 FILLER                      PIC X(02) VALUE SPACES.
041400    02 DET-RETENIDO                PIC ZZZ,ZZ9.99.
041500    02 FILLER                      PIC X(02) VALUE SPACES.
041600    02 DET-REDUCCION               PIC ZZ9.99.
041700    02 FILLER                      PIC X(02) VALUE SPACES.
041800    02 DET-CAPEX                   PIC ZZZ,ZZZ,ZZ9.99.
041900    02 FILLER                      PIC X(01) VALUE SPACES.
042000    02 DET-NPV-OPEX                PIC ZZZ,ZZZ,ZZ9.99.
042100    02 FILLER                      PIC X(01) VALUE SPACES.
042200    02 DET-LIFETIME                PIC ZZZ,ZZZ,ZZ9.99.
042300    02 FILLER                      PIC X(01) VALUE SPACES.
042400    02 DET-COSTO-M3                PIC ZZZ,ZZ9.99.
042500    02 FILLER                      PIC X(01) VALUE SPACES.
042600    02 DET-MARCA                   PIC X(11).
042700    02 FILLER                      PIC X(04) VALUE SPACES.
042800
042900 01 WKS-LINEA-RESUMEN.                                            
043000    02 FILLER                      PIC X(132) VALUE SPACES.       
043100                                                                  
043200 01 WKS-LINEA-RESUMEN-1.                                          
043300    02 FILLER                      PIC X(38) VALUE                
043400       "MAYOR REDUCCION: COBERTURA DEL       ".                   
043500    02 RES1-PCT                    PIC ZZ9.                       
043600    02 FILLER                      PIC X(02) VALUE                
043700       "% ".                                                      
043800    02 FILLER                      PIC X(25) VALUE                
043900       "RETENCION M3:            ".                               
044000    02 RES1-RETENIDO               PIC ZZZ,ZZZ,ZZ9.99.            
044100    02 FILLER                      PIC X(02) VALUE SPACES.        
044200    02 FILLER                      PIC X(12) VALUE                
044300       "REDUCCION : ".                                            
044400    02 RES1-REDUCCION              PIC ZZ9.99.                    
044500    02 FILLER                      PIC X(01) VALUE "%".           
044600    02 FILLER                      PIC X(29) VALUE SPACES.        
044700                                                                  
044800 01 WKS-LINEA-RESUMEN-2.                                          
044900    02 FILLER                      PIC X(38) VALUE                
045000       "MEJOR VALOR: COBERTURA DEL           ".                   
045100    02 RES2-PCT                    PIC ZZ9.                       
045200    02 FILLER                      PIC X(02) VALUE                
045300       "% ".                                                      
045400    02 FILLER                      PIC X(22) VALUE                
045500       "COSTO/M3 RETENIDO:    ".                                  
045600    02 RES2-COSTO                  PIC ZZZ,ZZZ,ZZ9.99.            
045700    02 FILLER                      PIC X(53) VALUE SPACES.        
045800                                                                  
045900 01 WKS-LINEA-SIN-MEJOR-VALOR.                                    
046000    02 FILLER                      PIC X(60) VALUE                
046100       "MEJOR VALOR: NO HAY FILAS CON COSTO/M3 SIGNIFICATIVO.".   
046200    02 FILLER                      PIC X(72) VALUE SPACES.        
046300                                                                  
046400 01 WKS-LINEA-CONTROLES-1.                                        
046500    02 FILLER                      PIC X(30) VALUE                
046600       "REGISTROS LEIDOS ROOFFILE  : ".                           
046700    02 CTL1-LEIDOS                 PIC ZZZ,ZZZ,ZZ9.               
046800    02 FILLER                      PIC X(91) VALUE SPACES.        
046900                                                                  
047000 01 WKS-LINEA-CONTROLES-2.                                        
047100    02 FILLER                      PIC X(30) VALUE                
047200       "TECHOS CONSERVADOS          : ".                          
047300    02 CTL2-CONSERVADOS            PIC ZZZ,ZZZ,ZZ9.               
047400    02 FILLER                      PIC X(91) VALUE SPACES.        
047500                                                                  
047600 01 WKS-LINEA-CONTROLES-3.                                        
047700    02 FILLER                      PIC X(30) VALUE                
047800       "AREA TOTAL DE TECHOS (M2)   : ".                          
047900    02 CTL3-AREA                   PIC ZZZ,ZZZ,ZZ9.99.            
048000    02 FILLER                      PIC X(88) VALUE SPACES.        
048100                                                                  
048200 01 WKS-LINEA-CONTROLES-4.                                        
048300    02 FILLER                      PIC X(30) VALUE                
048400       "ESCENARIOS ESCRITOS         : ".                          
048500    02 CTL4-ESCENARIOS             PIC ZZ9.                       
048600    02 FILLER                      PIC X(99) VALUE SPACES.        
048700                                                                  
048800 01 WKS-LINEA-NO-TECHOS.                                          
048900    02 FILLER                      PIC X(60) VALUE                
049000       "SIN EDIFICIOS: NINGUN TECHO SUPERO EL FILTRO DE AREA.".   
049100    02 FILLER                      PIC X(72) VALUE SPACES.        
049200                                                                  
049300******************************************************************
049400*               V A R I A B L E S   D E   F I L E   S T A T U S  *
049500******************************************************************
049600 01 FS-PARMFILE                    PIC 9(02) VALUE ZEROS.         
049700 01 FS-ROOFFILE                    PIC 9(02) VALUE ZEROS.         
049800 01 FS-HYETOFILE                   PIC 9(02) VALUE ZEROS.         
049900 01 FS-COVERFILE                   PIC 9(02) VALUE ZEROS.         
050000 01 FS-SCENFILE                    PIC 9(02) VALUE ZEROS.         
050100 01 FS-REPORTFILE                  PIC 9(02) VALUE ZEROS.         
050200                                                                  
050300 01 WKS-UPSI-ON                    PIC X(01) VALUE SPACES.        
050400 01 WKS-UPSI-OFF                   PIC X(01) VALUE SPACES.        
050500                                                                  
050600******************************************************************
050700 PROCEDURE DIVISION.                                              
050800 000-MAIN SECTION.                                                
050900     PERFORM ABRIR-ARCHIVOS                                       
051000     PERFORM LEER-PARAMETROS                                      
051100     PERFORM CARGAR-TEJADOS                                       
051200                                                                  
051300     IF WKS-NO-HAY-TEJADOS                                        
051400        PERFORM SIN-TEJADOS-MENSAJE                               
051500     ELSE                                                         
051600        PERFORM PROCESAR-LLUVIA                                   
051700        PERFORM LEER-COBERTURAS                                   
051800        PERFORM CALCULAR-VOLUMEN-BASE                             
051900        PERFORM PROCESAR-ESCENARIOS                               
052000        PERFORM IMPRIMIR-REPORTE                                  
052100     END-IF                                                       
052200                                                                  
052300     PERFORM CERRAR-ARCHIVOS                                      
052400     STOP RUN.                                                    
052500 000-MAIN-E. EXIT.                                                
052600                                                                  
052700*APERTURA Y VALIDACION DE ARCHIVOS DE ENTRADA Y SALIDA            
052800 ABRIR-ARCHIVOS SECTION.                                          
052900     OPEN INPUT  PARMFILE, ROOFFILE, HYETOFILE, COVERFILE         
053000     OPEN OUTPUT SCENFILE, REPORTFILE                             
053100                                                                  
053200     IF FS-ROOFFILE NOT = 0 AND FS-ROOFFILE NOT = 35              
053300        DISPLAY "***********************************************" 
053400        DISPLAY "*   ERROR AL ABRIR EL INVENTARIO DE TECHOS     *"
053500        DISPLAY "***********************************************" 
053600        DISPLAY "* FILE STATUS DEL ARCHIVO ROOFFILE : "           
053700                 FS-ROOFFILE                                      
053800        DISPLAY "***********************************************" 
053900        MOVE  91        TO RETURN-CODE                            
054000        PERFORM CERRAR-ARCHIVOS                                   
054100        STOP RUN                                                  
054200     END-IF                                                       
054300                                                                  
054400     IF FS-SCENFILE NOT = 0 OR FS-REPORTFILE NOT = 0              
054500        DISPLAY "***********************************************" 
054600        DISPLAY "*   ERROR AL ABRIR ARCHIVOS DE SALIDA          *"
054700        DISPLAY "***********************************************" 
054800        DISPLAY "* FILE STATUS DEL ARCHIVO SCENFILE : "           
054900                 FS-SCENFILE                                      
055000        DISPLAY "* FILE STATUS DEL ARCHIVO REPORTFIL: "           
055100                 FS-REPORTFILE                                    
055200        DISPLAY "***********************************************" 
055300        MOVE  91        TO RETURN-CODE                            
055400        PERFORM CERRAR-ARCHIVOS                                   
055500        STOP RUN                                                  
055600     END-IF                                                       
055700                                                                  
055800     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD.                 
055900 ABRIR-ARCHIVOS-E. EXIT.                                          
056000                                                                  
056100*LECTURA DE PARAMETROS DE LA CORRIDA, CON VALORES POR DEFECTO
056150*SR-02715 02/11/2009 LFA: UN CERO EXPLICITO EN PARMFILE YA NO SE
056160*          SUSTITUYE POR EL DEFAULT (VER VALIDACIONES ABAJO).
056200 LEER-PARAMETROS SECTION.
056300     MOVE "D"    TO WKS-PARM-MODO                                 
056400     MOVE 20.00  TO WKS-PARM-R-MM                                 
056500     MOVE .90    TO WKS-PARM-C-ROOF                               
056600     MOVE .25    TO WKS-PARM-CG                                   
056700     MOVE 150.00 TO WKS-PARM-UNIT-COST                            
056800     MOVE .0200  TO WKS-PARM-OPEX-RATE                            
056900     MOVE 30     TO WKS-PARM-YEARS                                
057000     MOVE .0300  TO WKS-PARM-DISCOUNT                             
057100     MOVE SPACES TO WKS-PARM-PLACE                                
057200                                                                  
057300     READ PARMFILE END-READ                                       
057400                                                                  
057500     EVALUATE FS-PARMFILE                                         
057600        WHEN 0                                                    
057700            MOVE PARM-MODE         TO WKS-PARM-MODO               
057800            MOVE PARM-STORM-MM     TO WKS-PARM-STORM-MM           
057900            IF PARM-R-MM NUMERIC
058000               MOVE PARM-R-MM      TO WKS-PARM-R-MM
058100            END-IF
058200            IF PARM-C-ROOF NUMERIC
058300               MOVE PARM-C-ROOF    TO WKS-PARM-C-ROOF
058400            END-IF
058500            IF PARM-CG NUMERIC
058600               MOVE PARM-CG        TO WKS-PARM-CG
058700            END-IF
058800            IF PARM-UNIT-COST NUMERIC
058900               MOVE PARM-UNIT-COST TO WKS-PARM-UNIT-COST
059000            END-IF
059100            IF PARM-OPEX-RATE NUMERIC
059200               MOVE PARM-OPEX-RATE TO WKS-PARM-OPEX-RATE
059300            END-IF
059400            IF PARM-YEARS NUMERIC
059500               MOVE PARM-YEARS     TO WKS-PARM-YEARS
059600            END-IF
059700            IF PARM-DISCOUNT NUMERIC                              
059800               MOVE PARM-DISCOUNT  TO WKS-PARM-DISCOUNT           
059900            END-IF                                                
060000            MOVE PARM-PLACE        TO WKS-PARM-PLACE              
060100        WHEN OTHER                                                
060200            DISPLAY                                               
060300            "AVISO: PARMFILE AUSENTE O VACIO - SE USAN VALORES "  
060400            DISPLAY                                               
060500            "DE PARAMETROS POR DEFECTO PARA ESTA CORRIDA."        
060600     END-EVALUATE                                                 
060700                                                                  
060800     IF NOT WKS-MODO-PROFUNDIDAD AND NOT WKS-MODO-HIETOGRAMA      
060900        MOVE "D" TO WKS-PARM-MODO                                 
061000     END-IF                                                       
061100                                                                  
061200     IF WKS-PARM-C-ROOF > 1                                       
061300        MOVE 1 TO WKS-PARM-C-ROOF                                 
061400     END-IF                                                       
061500     IF WKS-PARM-CG > 1                                           
061600        MOVE 1 TO WKS-PARM-CG                                     
061700     END-IF                                                       
061800     IF WKS-PARM-YEARS = 0                                        
061900        MOVE 1 TO WKS-PARM-YEARS                                  
062000     END-IF.                                                      
062100 LEER-PARAMETROS-E. EXIT.                                         
062200                                                                  
062300*CARGA Y ORDENA EL INVENTARIO DE TECHOS POR AREA (SORT EXTERNO)
062500 CARGAR-TEJADOS SECTION.                                          
062600     SORT ORDTEJ ON DESCENDING KEY ORD-AREA                       
062700         INPUT PROCEDURE  IS FILTRAR-TEJADOS                      
062800         OUTPUT PROCEDURE IS ACUMULAR-TEJADOS                     
062900                                                                  
063000     IF WKS-QTD-TEJADOS = 0                                       
063100        MOVE 1 TO WKS-SIN-TEJADOS                                 
063200     END-IF.                                                      
063300 CARGAR-TEJADOS-E. EXIT.                                          
063400                                                                  
063500*ENTRADA DEL SORT: LEE ROOFFILE, DESCARTA ASTILLAS <= 10.00 M2
063700 FILTRAR-TEJADOS SECTION.                                         
063800     PERFORM LEER-TEJADO-RUTO UNTIL WKS-END-ROOFFILE.             
063900 FILTRAR-TEJADOS-E. EXIT.                                         
064000                                                                  
064100 LEER-TEJADO-RUTO SECTION.                                        
064200     READ ROOFFILE END-READ                                       
064300                                                                  
064400     EVALUATE FS-ROOFFILE                                         
064500        WHEN 0                                                    
064600            ADD 1 TO WKS-TEJADOS-LEIDOS                           
064700            IF ROOF-AREA NUMERIC AND ROOF-AREA > 10.00            
064800               MOVE ROOF-ID      TO ORD-TEJADO-ID                 
064900               MOVE ROOF-AREA    TO ORD-AREA                      
065000               RELEASE REG-ORDTEJ                                 
065100            ELSE                                                  
065200               ADD 1 TO WKS-TEJADOS-DESCARTADOS                   
065300            END-IF                                                
065400        WHEN 10                                                   
065500            MOVE 1 TO WKS-FIN-ARCHIVOS                            
065600        WHEN OTHER                                                
065700            DISPLAY "*******************************************" 
065800            DISPLAY "*   ERROR AL LEER EL ARCHIVO ROOFFILE      *"
065900            DISPLAY "*******************************************" 
066000            DISPLAY "* FILE STATUS : " FS-ROOFFILE                
066100            MOVE 91 TO RETURN-CODE                                
066200            PERFORM CERRAR-ARCHIVOS                               
066300            STOP RUN                                              
066400     END-EVALUATE.                                                
066500 LEER-TEJADO-RUTO-E. EXIT.                                        
066600                                                                  
066700*SALIDA DEL SORT: CARGA TABLA EN MEMORIA Y ACUMULA EL AREA TOTAL
066900 ACUMULAR-TEJADOS SECTION.                                        
067000     MOVE ZEROS TO WKS-QTD-TEJADOS                                
067100     MOVE ZEROS TO WKS-AREA-TOTAL                                 
067200     MOVE ZEROS TO WKS-FIN-ARCHIVOS                               
067300     PERFORM REGRESAR-TEJADO-RUTO UNTIL WKS-END-ORDTEJ.           
067400 ACUMULAR-TEJADOS-E. EXIT.                                        
067500                                                                  
067600*SE DESCARTA TODO TECHO QUE EXCEDA EL CUPO DE LA TABLA (5000)     
067700 REGRESAR-TEJADO-RUTO SECTION.                                    
067800     RETURN ORDTEJ                                                
067900        AT END                                                    
068000           MOVE 4 TO WKS-FIN-ARCHIVOS                             
068100        NOT AT END                                                
068200           IF WKS-QTD-TEJADOS < 5000                              
068300              ADD 1 TO WKS-QTD-TEJADOS                            
068400              MOVE ORD-TEJADO-ID                                  
068500                   TO WKS-TEJADO-ID(WKS-QTD-TEJADOS)              
068600              MOVE ORD-AREA                                       
068700                   TO WKS-TEJADO-AREA(WKS-QTD-TEJADOS)            
068800              ADD ORD-AREA       TO WKS-AREA-TOTAL                
068900           END-IF                                                 
069000     END-RETURN.                                                  
069100 REGRESAR-TEJADO-RUTO-E. EXIT.                                    
069200                                                                  
069300*AVISO DE CORRIDA VACIA (NINGUN TECHO SOBREVIVIO AL FILTRO)       
069400 SIN-TEJADOS-MENSAJE SECTION.                                     
069500     DISPLAY "AVISO: SIN EDIFICIOS - NINGUN TECHO SUPERO EL "     
069600     DISPLAY "FILTRO DE AREA MINIMA. NO SE ESCRIBEN ESCENARIOS."  
069700     MOVE 4 TO RETURN-CODE                                        
069800     WRITE REG-REPORTFILE FROM WKS-LINEA-NO-TECHOS.               
069900 SIN-TEJADOS-MENSAJE-E. EXIT.                                     
070000                                                                  
070100*CALCULO DEL EVENTO DE LLUVIA (UNA SOLA VEZ POR CORRIDA)          
070200 PROCESAR-LLUVIA SECTION.                                         
070300     EVALUATE TRUE                                                
070400        WHEN WKS-MODO-HIETOGRAMA                                  
070500             PERFORM LLUVIA-POR-HIETOGRAMA                        
070600        WHEN OTHER                                                
070700             PERFORM LLUVIA-POR-PROFUNDIDAD                       
070800     END-EVALUATE.                                                
070900 PROCESAR-LLUVIA-E. EXIT.                                         
071000                                                                  
071100*MODO PROFUNDIDAD: RETENIDO = MIN(P,R) DESBORDE = MAX(0,P-R)      
071200 LLUVIA-POR-PROFUNDIDAD SECTION.                                  
071300     MOVE WKS-PARM-STORM-MM TO WKS-EVENTO-MM                      
071400     IF WKS-EVENTO-MM < WKS-PARM-R-MM                             
071500        MOVE WKS-EVENTO-MM  TO WKS-RETENIDO-MM                    
071600     ELSE                                                         
071700        MOVE WKS-PARM-R-MM  TO WKS-RETENIDO-MM                    
071800     END-IF                                                       
071900     COMPUTE WKS-DESBORDE-MM = WKS-EVENTO-MM - WKS-RETENIDO-MM.   
072000 LLUVIA-POR-PROFUNDIDAD-E. EXIT.                                  
072100                                                                  
072200*MODO HIETOGRAMA: LLENA LA CUBETA MIN A MIN, O BAJA A PROFUNDIDAD
072400 LLUVIA-POR-HIETOGRAMA SECTION.                                   
072500     MOVE ZEROS TO WKS-EVENTO-MM,   WKS-RETENIDO-MM               
072600     MOVE ZEROS TO WKS-DESBORDE-MM, WKS-HIETO-LEIDOS              
072700     MOVE ZEROS TO WKS-FIN-ARCHIVOS                               
072800     MOVE WKS-PARM-R-MM TO WKS-CAPACIDAD-MM                       
072900                                                                  
073000     PERFORM LEER-MINUTO-LLUVIA UNTIL WKS-END-HYETOFILE           
073100                                                                  
073200     IF WKS-HIETO-LEIDOS = 0                                      
073300        PERFORM LLUVIA-POR-PROFUNDIDAD                            
073400     END-IF.                                                      
073500 LLUVIA-POR-HIETOGRAMA-E. EXIT.                                   
073600                                                                  
073700 LEER-MINUTO-LLUVIA SECTION.                                      
073800     READ HYETOFILE END-READ                                      
073900                                                                  
074000     EVALUATE FS-HYETOFILE                                        
074100        WHEN 0                                                    
074200            ADD 1 TO WKS-HIETO-LEIDOS                             
074300            MOVE ZEROS TO WKS-HIETO-INTENSITY                     
074400            IF HYETO-MM-MIN NUMERIC                               
074500               MOVE HYETO-MM-MIN TO WKS-HIETO-INTENSITY           
074600            END-IF                                                
074700            ADD WKS-HIETO-INTENSITY TO WKS-EVENTO-MM              
074800            IF WKS-HIETO-INTENSITY < WKS-CAPACIDAD-MM             
074900               MOVE WKS-HIETO-INTENSITY TO WKS-HIETO-TOMA         
075000            ELSE                                                  
075100               MOVE WKS-CAPACIDAD-MM     TO WKS-HIETO-TOMA        
075200            END-IF                                                
075300            ADD      WKS-HIETO-TOMA TO WKS-RETENIDO-MM            
075400            SUBTRACT WKS-HIETO-TOMA FROM WKS-CAPACIDAD-MM         
075500            COMPUTE WKS-DESBORDE-MM = WKS-DESBORDE-MM +           
075600                    WKS-HIETO-INTENSITY - WKS-HIETO-TOMA          
075700        WHEN OTHER                                                
075800            MOVE 2 TO WKS-FIN-ARCHIVOS                            
075900     END-EVALUATE.                                                
076000 LEER-MINUTO-LLUVIA-E. EXIT.                                      
076100                                                                  
076200*LECTURA DE LAS FRACCIONES DE COBERTURA A EVALUAR                 
076300 LEER-COBERTURAS SECTION.                                         
076400     MOVE ZEROS TO WKS-COB-QTD                                    
076500     MOVE ZEROS TO WKS-FIN-ARCHIVOS                               
076600     PERFORM LEER-UNA-COBERTURA UNTIL WKS-END-COVERFILE           
076700                                                                  
076800     IF WKS-COB-QTD = 0                                           
076900        PERFORM CARGAR-COBERTURAS-DEFECTO                         
077000     END-IF                                                       
077100                                                                  
077200     PERFORM ORDENAR-COBERTURAS.                                  
077300 LEER-COBERTURAS-E. EXIT.                                         
077400                                                                  
077500*SE DESCARTA TODA FRACCION QUE EXCEDA EL CUPO DE LA TABLA (20)    
077600 LEER-UNA-COBERTURA SECTION.                                      
077700     READ COVERFILE END-READ                                      
077800                                                                  
077900     EVALUATE FS-COVERFILE                                        
078000        WHEN 0                                                    
078100            IF WKS-COB-QTD < 20                                   
078200               ADD 1 TO WKS-COB-QTD                               
078300               MOVE COVERAGE-FRAC TO WKS-COB-FRAC(WKS-COB-QTD)    
078400               IF WKS-COB-FRAC(WKS-COB-QTD) > 1                   
078500                  MOVE 1 TO WKS-COB-FRAC(WKS-COB-QTD)             
078600               END-IF                                             
078700            ELSE                                                  
078800               DISPLAY "AVISO: COVERFILE EXCEDE 20 FRACCIONES, "  
078900               DISPLAY "SE IGNORAN LOS REGISTROS SOBRANTES."      
079000            END-IF                                                
079100        WHEN OTHER                                                
079200            MOVE 3 TO WKS-FIN-ARCHIVOS                            
079300     END-EVALUATE.                                                
079400 LEER-UNA-COBERTURA-E. EXIT.                                      
079500                                                                  
079600*SIN COVERFILE: SE CARGAN LAS 5 FRACCIONES CONSTANTES POR DEFECTO
079800 CARGAR-COBERTURAS-DEFECTO SECTION.                               
079900     MOVE 5 TO WKS-COB-QTD                                        
080000     PERFORM CARGAR-UNA-COBERTURA-DEFECTO                         
080100        VARYING WKS-CX FROM 1 BY 1 UNTIL WKS-CX > 5.              
080200 CARGAR-COBERTURAS-DEFECTO-E. EXIT.                               
080300                                                                  
080400 CARGAR-UNA-COBERTURA-DEFECTO SECTION.                            
080500     COMPUTE WKS-COB-FRAC(WKS-CX) =                               
080600             DEFECTO-COB-PCT(WKS-CX) / 100.                       
080700 CARGAR-UNA-COBERTURA-DEFECTO-E. EXIT.                            
080800                                                                  
080900*ORDENAMIENTO ASCENDENTE DE LA TABLA DE COBERTURAS (BURBUJA)      
081000 ORDENAR-COBERTURAS SECTION.                                      
081100     IF WKS-COB-QTD > 1                                           
081200        PERFORM COMPARAR-COBERTURA                                
081300           VARYING WKS-ORD-I FROM 1 BY 1                          
081400              UNTIL WKS-ORD-I >= WKS-COB-QTD                      
081500           AFTER WKS-ORD-J FROM 1 BY 1                            
081600              UNTIL WKS-ORD-J > (WKS-COB-QTD - WKS-ORD-I)         
081700     END-IF.                                                      
081800 ORDENAR-COBERTURAS-E. EXIT.                                      
081900                                                                  
082000 COMPARAR-COBERTURA SECTION.                                      
082100     IF WKS-COB-FRAC(WKS-ORD-J) > WKS-COB-FRAC(WKS-ORD-J + 1)     
082200        MOVE WKS-COB-FRAC(WKS-ORD-J)     TO WKS-COB-TEMP          
082300        MOVE WKS-COB-FRAC(WKS-ORD-J + 1) TO                       
082400             WKS-COB-FRAC(WKS-ORD-J)                              
082500        MOVE WKS-COB-TEMP                TO                       
082600             WKS-COB-FRAC(WKS-ORD-J + 1)                          
082700     END-IF.                                                      
082800 COMPARAR-COBERTURA-E. EXIT.                                      
082900                                                                  
083000*VOLUMEN BASE (SIN TECHO VERDE), CALCULADO UNA SOLA VEZ           
083100 CALCULAR-VOLUMEN-BASE SECTION.                                   
083200     COMPUTE WKS-V-BASE =                                         
083300             (WKS-EVENTO-MM / 1000) * WKS-PARM-C-ROOF *           
083400              WKS-AREA-TOTAL.                                     
083500 CALCULAR-VOLUMEN-BASE-E. EXIT.                                   
083600                                                                  
083700*CICLO PRINCIPAL: UN ESCENARIO POR CADA FRACCION DE COBERTURA     
083800 PROCESAR-ESCENARIOS SECTION.                                     
083900     MOVE ZEROS TO WKS-MEJOR-REDUCCION, WKS-MEJOR-REDUCCION-IX    
084000     MOVE ZEROS TO WKS-MEJOR-COSTO,     WKS-MEJOR-COSTO-IX        
084100     MOVE "N"   TO WKS-HAY-MEJOR-COSTO                            
084200                                                                  
084300     PERFORM PROCESAR-UN-ESCENARIO                                
084400        VARYING WKS-CX FROM 1 BY 1 UNTIL WKS-CX > WKS-COB-QTD.    
084500 PROCESAR-ESCENARIOS-E. EXIT.                                     
084600                                                                  
084700 PROCESAR-UN-ESCENARIO SECTION.                                   
084800     PERFORM SELECCIONAR-TEJADOS                                  
084900     PERFORM CALCULAR-VOLUMEN-ESCENARIO                           
085000     PERFORM CALCULAR-COSTOS                                      
085100     PERFORM DERIVAR-METRICAS                                     
085200     PERFORM ESCRIBIR-ESCENARIO                                   
085300     PERFORM ACTUALIZAR-MEJORES.                                  
085400 PROCESAR-UN-ESCENARIO-E. EXIT.                                   
085500                                                                  
085600*SELECCIONA TECHOS MAS GRANDES HASTA CUBRIR FRACCION (TABLA ORD)
085800 SELECCIONAR-TEJADOS SECTION.                                     
085900     MOVE ZEROS TO WKS-AREA-VERDE                                 
086000     MOVE ZEROS TO WKS-IT                                         
086100     COMPUTE WKS-TARGET-VERDE =                                   
086200             WKS-COB-FRAC(WKS-CX) * WKS-AREA-TOTAL                
086300                                                                  
086400     IF WKS-TARGET-VERDE > 0                                      
086500        PERFORM AGREGAR-TEJADO-VERDE                              
086600           UNTIL (WKS-AREA-VERDE >= WKS-TARGET-VERDE)             
086700              OR (WKS-IT >= WKS-QTD-TEJADOS)                      
086800     END-IF.                                                      
086900 SELECCIONAR-TEJADOS-E. EXIT.                                     
087000                                                                  
087100 AGREGAR-TEJADO-VERDE SECTION.                                    
087200     ADD 1 TO WKS-IT                                              
087300     ADD WKS-TEJADO-AREA(WKS-IT) TO WKS-AREA-VERDE.               
087400 AGREGAR-TEJADO-VERDE-E. EXIT.                                    
087500                                                                  
087600*VOLUMEN DE ESCENARIO CON TECHO VERDE Y VOLUMEN RETENIDO          
087700 CALCULAR-VOLUMEN-ESCENARIO SECTION.                              
087800     COMPUTE WKS-AREA-RESTO = WKS-AREA-TOTAL - WKS-AREA-VERDE     
087900        ON SIZE ERROR                                             
088000           MOVE ZEROS TO WKS-AREA-RESTO                           
088100     END-COMPUTE                                                  
088200                                                                  
088300     COMPUTE WKS-V-VERDE =                                        
088400             (WKS-DESBORDE-MM / 1000) * WKS-PARM-CG *             
088500              WKS-AREA-VERDE                                      
088600                                                                  
088700     COMPUTE WKS-V-RESTO =                                        
088800             (WKS-EVENTO-MM / 1000) * WKS-PARM-C-ROOF *           
088900              WKS-AREA-RESTO                                      
089000                                                                  
089100     ADD WKS-V-VERDE WKS-V-RESTO GIVING WKS-V-ESCENARIO           
089200                                                                  
089300     IF WKS-V-BASE > WKS-V-ESCENARIO                              
089400        COMPUTE WKS-RETENIDO = WKS-V-BASE - WKS-V-ESCENARIO       
089500     ELSE                                                         
089600        MOVE ZEROS TO WKS-RETENIDO                                
089700     END-IF.                                                      
089800 CALCULAR-VOLUMEN-ESCENARIO-E. EXIT.                              
089900                                                                  
090000*COSTO DE CAPITAL Y VALOR PRESENTE DE LA OPERACION (ANUALIDAD)    
090100 CALCULAR-COSTOS SECTION.                                         
090200     COMPUTE WKS-CAPEX ROUNDED =                                  
090300             WKS-AREA-VERDE * WKS-PARM-UNIT-COST                  
090400                                                                  
090500     COMPUTE WKS-OPEX-ANUAL = WKS-PARM-OPEX-RATE * WKS-CAPEX      
090600                                                                  
090700     PERFORM CALCULAR-FACTOR-ANUALIDAD                            
090800                                                                  
090900     IF WKS-PARM-DISCOUNT = 0                                     
091000        COMPUTE WKS-NPV-OPEX ROUNDED =                            
091100                WKS-OPEX-ANUAL * WKS-PARM-YEARS                   
091200     ELSE                                                         
091300        COMPUTE WKS-NPV-OPEX ROUNDED =                            
091400                WKS-OPEX-ANUAL * WKS-FACTOR-ANUALIDAD             
091500     END-IF                                                       
091600                                                                  
091700     ADD WKS-CAPEX WKS-NPV-OPEX GIVING WKS-LIFETIME.              
091800 CALCULAR-COSTOS-E. EXIT.                                         
091900                                                                  
092000*FACTOR DE ANUALIDAD (1-(1+D)**-N)/D, SIN PUNTO FLOTANTE
092200 CALCULAR-FACTOR-ANUALIDAD SECTION.                               
092300     MOVE 1     TO WKS-FACTOR-POTENCIA                            
092400     MOVE ZEROS TO WKS-N                                          
092500                                                                  
092600     PERFORM ELEVAR-POTENCIA-DESC                                 
092700        VARYING WKS-N FROM 1 BY 1 UNTIL WKS-N > WKS-PARM-YEARS    
092800                                                                  
092900     IF WKS-PARM-DISCOUNT = 0                                     
093000        MOVE ZEROS TO WKS-FACTOR-ANUALIDAD                        
093100     ELSE                                                         
093200        COMPUTE WKS-FACTOR-ANUALIDAD =                            
093300                (1 - (1 / WKS-FACTOR-POTENCIA)) /                 
093400                 WKS-PARM-DISCOUNT                                
093500     END-IF.                                                      
093600 CALCULAR-FACTOR-ANUALIDAD-E. EXIT.                               
093700                                                                  
093800 ELEVAR-POTENCIA-DESC SECTION.                                    
093900     COMPUTE WKS-FACTOR-POTENCIA =                                
094000             WKS-FACTOR-POTENCIA * (1 + WKS-PARM-DISCOUNT).       
094100 ELEVAR-POTENCIA-DESC-E. EXIT.                                    
094200                                                                  
094300*REDUCCION PORCENTUAL Y COSTO POR M3 RETENIDO (CON BANDERA N/A)   
094400 DERIVAR-METRICAS SECTION.                                        
094500     IF WKS-V-BASE > 0                                            
094600        COMPUTE WKS-ESC-REDUCTION ROUNDED =                       
094700                100 * WKS-RETENIDO / WKS-V-BASE                   
094800     ELSE                                                         
094900        MOVE ZEROS TO WKS-ESC-REDUCTION                           
095000     END-IF                                                       
095100                                                                  
095200     IF WKS-RETENIDO > 0                                          
095300        COMPUTE WKS-COST-POR-M3 ROUNDED =                         
095400                WKS-LIFETIME / WKS-RETENIDO                       
095500        MOVE "N" TO WKS-COST-NA                                   
095600     ELSE                                                         
095700        MOVE ZEROS TO WKS-COST-POR-M3                             
095800        MOVE "S" TO WKS-COST-NA                                   
095900     END-IF.                                                      
096000 DERIVAR-METRICAS-E. EXIT.                                        
096100                                                                  
096200*ESCRIBE SCENFILE Y CARGA LA FILA EN LA TABLA PARA EL REPORTE
096400 ESCRIBIR-ESCENARIO SECTION.                                      
096500     INITIALIZE REG-SCENFILE                                      
096600     COMPUTE SC-COVERAGE-PCT ROUNDED =                            
096700             WKS-COB-FRAC(WKS-CX) * 100                           
096800     COMPUTE SC-A-TOTAL-M2   ROUNDED = WKS-AREA-TOTAL             
096900     COMPUTE SC-A-GREEN-M2   ROUNDED = WKS-AREA-VERDE             
097000     COMPUTE SC-V-BASE-M3    ROUNDED = WKS-V-BASE                 
097100     COMPUTE SC-V-SCN-M3     ROUNDED = WKS-V-ESCENARIO            
097200     COMPUTE SC-RETAINED-M3  ROUNDED = WKS-RETENIDO               
097300     MOVE WKS-ESC-REDUCTION           TO SC-REDUCTION-PCT         
097400     MOVE WKS-CAPEX                   TO SC-CAPEX                 
097500     MOVE WKS-NPV-OPEX                TO SC-NPV-OPEX              
097600     MOVE WKS-LIFETIME                TO SC-LIFETIME              
097700     MOVE WKS-COST-POR-M3             TO SC-COST-PER-M3           
097800     IF WKS-COST-NA = "S"                                         
097900        MOVE "N/A" TO SC-COST-FLAG                                
098000     ELSE                                                         
098100        MOVE SPACES TO SC-COST-FLAG                               
098200     END-IF                                                       
098300                                                                  
098400     WRITE REG-SCENFILE                                           
098500                                                                  
098600     MOVE SC-COVERAGE-PCT  TO WKS-ESC-COVERAGE-PCT(WKS-CX)        
098700     MOVE SC-A-GREEN-M2    TO WKS-ESC-A-GREEN-M2(WKS-CX)          
098800     MOVE SC-V-BASE-M3     TO WKS-ESC-V-BASE-M3(WKS-CX)           
098900     MOVE SC-V-SCN-M3      TO WKS-ESC-V-SCN-M3(WKS-CX)            
099000     MOVE SC-RETAINED-M3   TO WKS-ESC-RETAINED-M3(WKS-CX)         
099100     MOVE SC-REDUCTION-PCT TO WKS-ESC-REDUCTION-PCT(WKS-CX)       
099200     MOVE SC-CAPEX         TO WKS-ESC-CAPEX(WKS-CX)               
099300     MOVE SC-NPV-OPEX      TO WKS-ESC-NPV-OPEX(WKS-CX)            
099400     MOVE SC-LIFETIME      TO WKS-ESC-LIFETIME(WKS-CX)            
099500     MOVE SC-COST-PER-M3   TO WKS-ESC-COST-M3(WKS-CX)             
099600     MOVE SC-COST-FLAG     TO WKS-ESC-COST-FLAG(WKS-CX).          
099700 ESCRIBIR-ESCENARIO-E. EXIT.                                      
099800                                                                  
099900*ACTUALIZA LA FILA DE MAYOR REDUCCION Y LA DE MEJOR VALOR         
100000 ACTUALIZAR-MEJORES SECTION.                                      
100100     IF WKS-ESC-REDUCTION > WKS-MEJOR-REDUCCION                   
100200        MOVE WKS-ESC-REDUCTION TO WKS-MEJOR-REDUCCION             
100300        MOVE WKS-CX            TO WKS-MEJOR-REDUCCION-IX          
100400     END-IF                                                       
100500                                                                  
100600     IF WKS-COST-NA = "N"                                         
100700        IF (WKS-HAY-MEJOR-COSTO = "N") OR                         
100800           (WKS-COST-POR-M3 < WKS-MEJOR-COSTO)                    
100900           MOVE WKS-COST-POR-M3 TO WKS-MEJOR-COSTO                
101000           MOVE WKS-CX           TO WKS-MEJOR-COSTO-IX            
101100           MOVE "S"               TO WKS-HAY-MEJOR-COSTO          
101200        END-IF                                                    
101300     END-IF.                                                      
101400 ACTUALIZAR-MEJORES-E. EXIT.                                      
101500                                                                  
101600*IMPRESION DEL REPORTE: ENCABEZADO, DETALLE, RESUMEN Y CONTROLES  
101700 IMPRIMIR-REPORTE SECTION.                                        
101800     MOVE ZEROS TO WKS-LINEA-CONT                                 
101900     PERFORM IMPRIMIR-ENCABEZADO                                  
102000     PERFORM IMPRIMIR-DETALLE                                     
102100     PERFORM IMPRIMIR-RESUMEN                                     
102200     PERFORM IMPRIMIR-CONTROLES.                                  
102300 IMPRIMIR-REPORTE-E. EXIT.                                        
102400
102450*SR-02701 17/03/2009 LFA: SE AGREGA COSTO UNITARIO AL ENCABEZADO.
102500 IMPRIMIR-ENCABEZADO SECTION.
102600     MOVE WKS-PAGINA        TO ENC1-PAGINA                        
102700     MOVE WKS-PARM-PLACE    TO ENC2-LUGAR                         
102800     MOVE WKS-PARM-MODO     TO ENC3-MODO                          
102900     MOVE WKS-EVENTO-MM     TO ENC3-STORM                         
103000     MOVE WKS-PARM-R-MM     TO ENC3-R                             
103100     MOVE WKS-PARM-C-ROOF   TO ENC3-CROOF                         
103200     MOVE WKS-PARM-CG       TO ENC3-CG                            
103250     MOVE WKS-PARM-UNIT-COST TO ENC3-UNITCOST                 
103300                                                                  
103400     WRITE REG-REPORTFILE FROM WKS-LINEA-ENC-1                    
103500     WRITE REG-REPORTFILE FROM WKS-LINEA-ENC-2                    
103600     WRITE REG-REPORTFILE FROM WKS-LINEA-ENC-3                    
103700     WRITE REG-REPORTFILE FROM WKS-LINEA-RESUMEN                  
103800     WRITE REG-REPORTFILE FROM WKS-LINEA-ENC-4                    
103900                                                                  
104000     MOVE 5 TO WKS-LINEA-CONT                                     
104100     ADD  1 TO WKS-PAGINA.                                        
104200 IMPRIMIR-ENCABEZADO-E. EXIT.                                     
104300                                                                  
104400 IMPRIMIR-DETALLE SECTION.                                        
104500     PERFORM IMPRIMIR-UNA-LINEA                                   
104600        VARYING WKS-CX FROM 1 BY 1 UNTIL WKS-CX > WKS-COB-QTD.    
104700 IMPRIMIR-DETALLE-E. EXIT.                                        
104800                                                                  
104900 IMPRIMIR-UNA-LINEA SECTION.                                      
105000     IF WKS-LINEA-CONT >= 55                                      
105100        PERFORM IMPRIMIR-ENCABEZADO                               
105200     END-IF                                                       
105300                                                                  
105400     MOVE SPACES TO DET-MARCA                                     
105500     MOVE WKS-ESC-COVERAGE-PCT(WKS-CX)  TO DET-COVER-PCT          
105600     MOVE WKS-ESC-A-GREEN-M2(WKS-CX)    TO DET-AREA-VERDE         
105700     MOVE WKS-ESC-V-BASE-M3(WKS-CX)     TO DET-V-BASE             
105800     MOVE WKS-ESC-V-SCN-M3(WKS-CX)      TO DET-V-SCN              
105900     MOVE WKS-ESC-RETAINED-M3(WKS-CX)   TO DET-RETENIDO           
106000     MOVE WKS-ESC-REDUCTION-PCT(WKS-CX) TO DET-REDUCCION          
106100     MOVE WKS-ESC-CAPEX(WKS-CX)         TO DET-CAPEX              
106200     MOVE WKS-ESC-NPV-OPEX(WKS-CX)      TO DET-NPV-OPEX           
106300     MOVE WKS-ESC-LIFETIME(WKS-CX)      TO DET-LIFETIME           
106400                                                                  
106500     IF WKS-ESC-COST-FLAG(WKS-CX) = "N/A"                         
106600        MOVE ZEROS TO DET-COSTO-M3                                
106700        MOVE "N/A"  TO DET-MARCA                                  
106800     ELSE                                                         
106900        MOVE WKS-ESC-COST-M3(WKS-CX) TO DET-COSTO-M3              
107000        IF (WKS-HAY-MEJOR-COSTO = "S") AND                        
107100           (WKS-CX = WKS-MEJOR-COSTO-IX)                          
107200           MOVE "BEST VALUE" TO DET-MARCA                         
107300        END-IF                                                    
107400     END-IF                                                       
107500                                                                  
107600     WRITE REG-REPORTFILE FROM WKS-LINEA-DETALLE                  
107700     ADD 1 TO WKS-LINEA-CONT.                                     
107800 IMPRIMIR-UNA-LINEA-E. EXIT.                                      
107900                                                                  
108000*RESUMEN: FILA DE MAYOR REDUCCION Y FILA DE MEJOR VALOR           
108100 IMPRIMIR-RESUMEN SECTION.                                        
108200     MOVE WKS-ESC-COVERAGE-PCT(WKS-MEJOR-REDUCCION-IX)            
108300          TO RES1-PCT                                             
108400     MOVE WKS-ESC-RETAINED-M3(WKS-MEJOR-REDUCCION-IX)             
108500          TO RES1-RETENIDO                                        
108600     MOVE WKS-ESC-REDUCTION-PCT(WKS-MEJOR-REDUCCION-IX)           
108700          TO RES1-REDUCCION                                       
108800     WRITE REG-REPORTFILE FROM WKS-LINEA-RESUMEN-1                
108900                                                                  
109000     IF WKS-HAY-MEJOR-COSTO = "S"                                 
109100        MOVE WKS-ESC-COVERAGE-PCT(WKS-MEJOR-COSTO-IX)             
109200             TO RES2-PCT                                          
109300        MOVE WKS-ESC-COST-M3(WKS-MEJOR-COSTO-IX)                  
109400             TO RES2-COSTO                                        
109500        WRITE REG-REPORTFILE FROM WKS-LINEA-RESUMEN-2             
109600     ELSE                                                         
109700        WRITE REG-REPORTFILE FROM WKS-LINEA-SIN-MEJOR-VALOR       
109800     END-IF.                                                      
109900 IMPRIMIR-RESUMEN-E. EXIT.                                        
110000                                                                  
110100*TRAILER DE CONTROLES: LEIDOS, CONSERVADOS, AREA Y ESCENARIOS     
110200 IMPRIMIR-CONTROLES SECTION.                                      
110300     MOVE WKS-TEJADOS-LEIDOS TO CTL1-LEIDOS                       
110400     MOVE WKS-QTD-TEJADOS    TO CTL2-CONSERVADOS                  
110500     MOVE WKS-AREA-TOTAL     TO CTL3-AREA                         
110600     MOVE WKS-COB-QTD        TO CTL4-ESCENARIOS                   
110700                                                                  
110800     WRITE REG-REPORTFILE FROM WKS-LINEA-CONTROLES-1              
110900     WRITE REG-REPORTFILE FROM WKS-LINEA-CONTROLES-2              
111000     WRITE REG-REPORTFILE FROM WKS-LINEA-CONTROLES-3              
111100     WRITE REG-REPORTFILE FROM WKS-LINEA-CONTROLES-4.             
111200 IMPRIMIR-CONTROLES-E. EXIT.                                      
111300                                                                  
111400*CIERRE DE TODOS LOS ARCHIVOS DE LA CORRIDA                       
111500 CERRAR-ARCHIVOS SECTION.                                         
111600     CLOSE PARMFILE, ROOFFILE, HYETOFILE, COVERFILE, SCENFILE,    
111700           REPORTFILE.                                            
111800 CERRAR-ARCHIVOS-E. EXIT.                                         
